000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTMSG                                    *
000300* Kurzbeschreibung:: Uebergabebereich fuer TSKRPT0M             *
000400*                    (Modus ERR = Einzelzeile, RPT = Bericht)   *
000500* Benutzt von     :: TSKDRV0M, TSKREP0M, TSKRPT0M               *
000600*--------------------------------------------------------------*
000700* Aenderungen                                                  *
000800*-------|----------|-----|---------------------------------------*
000900*A.00.00|1991-04-15| kl  | Neuerstellung                         *
001000*A.00.01|2003-06-11| kl  | Modus-Feld ergaenzt (Anfrage TASKZEIT-1)*
001100*-------|----------|-----|---------------------------------------*
001200*                                                                *
001300* LR-MODE = "ERR" .. LR-MSGZEILE enthaelt eine fertige Fehler-   *
001400*                    oder Usage-Zeile, wird unveraendert gedruckt*
001500* LR-MODE = "RPT" .. Zusammenfassungsbericht ueber TSK-TABELLE,  *
001600*                    LR-FILTER steuert die Selektion (siehe      *
001700*                    TSKRPT0M, Section E100-GEHOERT-ZUR-AUSWAHL) *
001800*--------------------------------------------------------------*
001900 01  LINK-REPORT.
002000     05  LR-MODE             PIC X(03).
002100     05  LR-FILTER           PIC X(20).
002200     05  LR-MSGZEILE         PIC X(90).
002300     05  FILLER              PIC X(02).
