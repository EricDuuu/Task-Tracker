000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTTAB                                    *
000300* Kurzbeschreibung:: Bestandstabelle Task-Zustand (Arbeitssatz) *
000400* Benutzt von     :: TSKREP0M, TSKPAR0M, TSKRPT0M              *
000500*--------------------------------------------------------------*
000600* Aenderungen                                                  *
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1991-04-11| kl  | Neuerstellung                         *
001100*A.00.01|1996-02-27| rw  | TASK-OPEN-FLAG / TASK-DELETED-FLAG    *
001200*        |          |     | ergaenzt (offene Intervalle)          *
001300*A.00.02|1998-11-24| kl  | Groesse Tabelle auf 500 Tasks erhoeht *
001320*A.00.03|2003-06-20| kl  | Ungenutzte Groessen-Codetabelle        *
001340*        |          |     | TSK-SIZE-CODES entfernt - Pruefung    *
001360*        |          |     | erfolgt in den aufrufenden Programmen *
001380*        |          |     | ueber 88-Bedingungen bzw. Literale    *
001400*-------|----------|-----|---------------------------------------*
001500*                                                                *
001600* Ein Eintrag je bekanntem Task.  Wird von TSKPAR0M beim Lesen   *
001700* des Logs (TSKTLOG) aufgebaut und von TSKREP0M / TSKRPT0M zur   *
001800* Pruefung der Aktionen und zur Berichtserstellung benutzt.      *
001900* Zeit wird ausschliesslich in ganzen Sekunden gefuehrt.         *
002000*--------------------------------------------------------------*
002100 01  TSK-TABELLE.
002200     05  TSK-ANZAHL              PIC S9(04) COMP.
002300     05  TSK-EINTRAG OCCURS 1 TO 500 TIMES
002400                     DEPENDING ON TSK-ANZAHL
002500                     INDEXED BY TSK-IX.
002600         10  TSK-NAME            PIC X(20).
002700         10  TSK-DESCRIPTION     PIC X(60).
002800         10  TSK-SIZE            PIC X(02).
002900             88  TSK-SIZE-BLANK          VALUE SPACES.
003000             88  TSK-SIZE-S              VALUE "S ".
003100             88  TSK-SIZE-M              VALUE "M ".
003200             88  TSK-SIZE-L              VALUE "L ".
003300             88  TSK-SIZE-XL             VALUE "XL".
003400             88  TSK-SIZE-GUELTIG        VALUE "S ", "M ", "L ",
003500                                                "XL".
003600         10  TSK-TOTAL-SECONDS   PIC S9(09) COMP-3 VALUE ZERO.
003700         10  TSK-OPEN-FLAG       PIC X(01) VALUE "N".
003800             88  TSK-IS-OPEN             VALUE "Y".
003900             88  TSK-IS-CLOSED           VALUE "N".
004000         10  TSK-DELETED-FLAG    PIC X(01) VALUE "N".
004100             88  TSK-IS-DELETED          VALUE "Y".
004200             88  TSK-IS-ACTIVE           VALUE "N".
004300         10  TSK-OPEN-START      PIC X(20) VALUE SPACES.
004400*            ---> Startzeitstempel des noch offenen Intervalls
004500         10  TSK-EINTRAG-FILLER  PIC X(10) VALUE SPACES.
004600*--------------------------------------------------------------*
004700* Alternativsicht auf TSK-NAME fuer die Diagnoseausgabe in      *
004800* TSKPAR0M (erstes Zeichen bei "Task nicht gefunden"-Meldung).  *
004900*--------------------------------------------------------------*
005000         10  TSK-NAME-DIAG REDEFINES TSK-NAME.
005100             15  TSK-NAME-B1     PIC X(01).
005200             15  FILLER          PIC X(19).
