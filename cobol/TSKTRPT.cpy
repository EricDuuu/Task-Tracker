000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTRPT                                    *
000300* Kurzbeschreibung:: Druckzeile TASK SUMMARY REPORT (132 Spalten)*
000400* Benutzt von     :: TSKRPT0M, TSKDRV0M (Fehler-/Usage-Zeilen)  *
000500*--------------------------------------------------------------*
000600* Aenderungen                                                  *
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1991-04-15| kl  | Neuerstellung                         *
001100*A.00.01|1998-11-24| kl  | Stundenanteil auf 5 Stellen erweitert *
001200*        |          |     | (Jahr-2000: laufende Zeitkonten)     *
001250*A.00.02|2003-06-11| kl  | Textsicht fuer Ueberschriften- und     *
001260*        |          |     | Fehlerzeilen ergaenzt (TASKZEIT-1)     *
001300*-------|----------|-----|---------------------------------------*
001400*                                                                *
001500* Spaltenraster: TASK NAME 1-20, SIZE 22-23, DESCRIPTION 26-65,  *
001600* TIME SPENT 70-80 (HHHHH:MM:SS).  Ungenutzte Spalten bleiben    *
001700* FILLER und stehen fuer spaetere Erweiterung zur Verfuegung.    *
001800*--------------------------------------------------------------*
001900 01  TASKRPT-ZEILE.
002000     05  RPT-TASK-NAME           PIC X(20).
002100*        ---> Spalte 01-20
002200     05  FILLER                  PIC X(01) VALUE SPACES.
002300*        ---> Spalte 21
002400     05  RPT-SIZE                PIC X(02).
002500*        ---> Spalte 22-23
002600     05  FILLER                  PIC X(02) VALUE SPACES.
002700*        ---> Spalte 24-25
002800     05  RPT-DESCRIPTION         PIC X(40).
002900*        ---> Spalte 26-65
003000     05  FILLER                  PIC X(04) VALUE SPACES.
003100*        ---> Spalte 66-69
003200     05  RPT-TIME-HHMMSS.
003300         10  RPT-TIME-H          PIC 9(05).
003400         10  FILLER              PIC X(01) VALUE ":".
003500         10  RPT-TIME-M          PIC 9(02).
003600         10  FILLER              PIC X(01) VALUE ":".
003700         10  RPT-TIME-S          PIC 9(02).
003800*        ---> Spalte 70-80
003900*--------------------------------------------------------------*
004000* Alternativsicht der Zeitgruppe, um Stunden bei Bedarf ohne    *
004100* Trenner rein numerisch (bis 99999 Std.) auszuwerten.          *
004200*--------------------------------------------------------------*
004300     05  RPT-TIME-NUM REDEFINES RPT-TIME-HHMMSS.
004400         10  RPT-TIME-NUM-H      PIC 9(05).
004500         10  FILLER              PIC X(01).
004600         10  RPT-TIME-NUM-M      PIC 9(02).
004700         10  FILLER              PIC X(01).
004800         10  RPT-TIME-NUM-S      PIC 9(02).
004900     05  FILLER                  PIC X(51) VALUE SPACES.
005000*        ---> Spalte 81-132, Rueckhalt fuer spaetere Spalten
005100*--------------------------------------------------------------*
005200* Alternativsicht fuer Ueberschriften- und Fehler-/Usage-Zeilen,*
005300* die nicht dem Detailraster folgen (voller 132-Byte-Text).     *
005400*--------------------------------------------------------------*
005500 01  TASKRPT-ZEILE-TEXT REDEFINES TASKRPT-ZEILE
005600                             PIC X(132).
