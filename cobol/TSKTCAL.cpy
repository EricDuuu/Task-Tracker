000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTCAL                                    *
000300* Kurzbeschreibung:: Uebergabebereich TSKDRV0M -> TSKREP0M      *
000400* Benutzt von     :: TSKDRV0M, TSKREP0M                        *
000500*--------------------------------------------------------------*
000600* Aenderungen                                                  *
000700*-------|----------|-----|---------------------------------------*
000800*A.00.00|1991-04-02| kl  | Neuerstellung                         *
000900*-------|----------|-----|---------------------------------------*
001000 01  LINK-REPOSITORY.
001100     05  LR-VERB             PIC X(10).
001200     05  LR-ARG1             PIC X(20).
001300     05  LR-ARG2             PIC X(40).
001400     05  LR-ARG3             PIC X(02).
001500     05  FILLER              PIC X(02).
