000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       TSKPAR0M.
001500 AUTHOR.           K. LEHNER.
001600 INSTALLATION.     ANWENDUNGSENTWICKLUNG ZEITERFASSUNG.
001700 DATE-WRITTEN.     1991-04-05.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-06-20
002300* Letzte Version   :: A.00.08
002400* Kurzbeschreibung :: Logparser - Bestandsaufbau aus TASKLOG
002500* Auftrag          :: TASKZEIT-1
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1991-04-05| kl  | Neuerstellung - start/stop              *
003300*A.00.01|1991-06-19| kl  | describe/size ergaenzt                  *
003400*A.00.02|1992-01-08| rw  | delete/rename ergaenzt                  *
003500*A.00.03|1994-11-02| rw  | Julianische Tageszaehlung fuer Dauer-   *
003600*        |          |     | berechnung eingefuehrt (Anfrage         *
003700*        |          |     | FACHB-114)                              *
003800*A.00.04|1996-02-27| rw  | Reset auf Neuanlage nach delete          *
003900*A.00.05|1998-11-19| kl  | Jahr-2000-Umstellung Datumsfelder auf    *
004000*        |          |     | 4-stelliges Jahr (LOG-TIMESTAMP X(20))  *
004100*A.00.06|2003-06-18| kl  | TASKLOG nicht vorhanden = leere Tabelle, *
004200*        |          |     | kein Programmabbruch (Anfrage           *
004300*        |          |     | TASKZEIT-1)                             *
004350*A.00.07|2003-06-19| kl  | Schaltjahrterme in U230 vor dem COMPUTE  *
004360*        |          |     | ganzzahlig dividiert (Rundungsfehler    *
004370*        |          |     | bei der Tagenummer beseitigt)           *
004380*A.00.08|2003-06-20| kl  | Trace-Zaehler fuer Anzahl angewandter    *
004390*        |          |     | Logsaetze ergaenzt (Diagnose Schalter 15)*
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* TSKPAR0M liest TASKLOG von Anfang bis Ende und baut in der vom
004900* Aufrufer (TSKREP0M) uebergebenen Tabelle TSK-TABELLE den
005000* aktuellen Bestand je Task auf.  Existiert TASKLOG nicht, bleibt
005100* die Tabelle leer - das ist der Normalfall beim allerersten Lauf.
005200*
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ZIFFERN IS "0123456789"
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT LOG-FILE   ASSIGN TO TASKLOG
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS  WS-LOGFILE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  LOG-FILE
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 110 CHARACTERS.
007600     COPY TSKTLOG.
007700
007800 WORKING-STORAGE SECTION.
007820*--------------------------------------------------------------*
007830* Trace-Zaehler fuer die Diagnoseausgabe bei ANZEIGE-VERSION     *
007840* (Schalter 15) - zaehlt die aus TASKLOG angewandten Saetze.     *
007850*--------------------------------------------------------------*
007860 77          C4-TRACE-ZAEHLER    PIC S9(04) COMP VALUE ZERO.
007900*--------------------------------------------------------------*
008000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *
008100*--------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-MM               PIC S9(04) COMP.
008400     05      C4-DD               PIC S9(04) COMP.
008500     05      C4-JJJJ             PIC S9(04) COMP.
008600     05      C4-HH               PIC S9(04) COMP.
008700     05      C4-MI               PIC S9(04) COMP.
008800     05      C4-SS               PIC S9(04) COMP.
008900     05      C9-TAGENUM-START    PIC S9(09) COMP.
009000     05      C9-TAGENUM-STOP     PIC S9(09) COMP.
009050     05      C9-TAGENUM-ERG      PIC S9(09) COMP.
009055     05      C4-LEN              PIC S9(04) COMP.
009060     05      C4-Q4               PIC S9(04) COMP.
009062     05      C4-Q100             PIC S9(04) COMP.
009064     05      C4-Q400             PIC S9(04) COMP.
009070     05      C4-REM4             PIC S9(04) COMP.
009080     05      C4-REM100           PIC S9(04) COMP.
009090     05      C4-REM400           PIC S9(04) COMP.
009100     05      C18-SEC-START       PIC S9(18) COMP.
009200     05      C18-SEC-STOP        PIC S9(18) COMP.
009300     05      C18-DAUER           PIC S9(18) COMP.
009350     05      FILLER              PIC X(01) VALUE SPACES.
009400
009500*--------------------------------------------------------------*
009600* Bedingungsfelder                                              *
009700*--------------------------------------------------------------*
009800 01          SCHALTER.
009900     05      WS-LOGFILE-STATUS   PIC X(02) VALUE SPACES.
010000         88  FILE-OK                          VALUE "00".
010100         88  FILE-EOF                          VALUE "10".
010200         88  FILE-NICHT-VORHANDEN              VALUE "35".
010300         88  FILE-NOK                          VALUE "01" THRU "99".
010400     05      LOG-ENDE-FLAG       PIC X(01) VALUE "N".
010500         88  LOG-ENDE                          VALUE "Y".
010600     05      GEFUNDEN-FLAG       PIC X(01) VALUE "N".
010700         88  TASK-GEFUNDEN                     VALUE "Y".
010800         88  TASK-NICHT-GEFUNDEN               VALUE "N".
010900     05      NEUANLAGE-FLAG      PIC X(01) VALUE "N".
011000         88  IST-NEUANLAGE-KOMMANDO            VALUE "Y".
011050     05      FILLER              PIC X(01) VALUE SPACES.
011100
011200*--------------------------------------------------------------*
011300* Julianische Tageszaehlung: kumulierte Tage je Monat (Nicht-   *
011400* Schaltjahr).  Schaltjahr-Tag wird bei Bedarf hinzugerechnet.  *
011500*--------------------------------------------------------------*
011600 01          MONATSTABELLE-LADEWERTE.
011700     05      FILLER              PIC S9(04) COMP VALUE 0.
011800     05      FILLER              PIC S9(04) COMP VALUE 31.
011900     05      FILLER              PIC S9(04) COMP VALUE 59.
012000     05      FILLER              PIC S9(04) COMP VALUE 90.
012100     05      FILLER              PIC S9(04) COMP VALUE 120.
012200     05      FILLER              PIC S9(04) COMP VALUE 151.
012300     05      FILLER              PIC S9(04) COMP VALUE 181.
012400     05      FILLER              PIC S9(04) COMP VALUE 212.
012500     05      FILLER              PIC S9(04) COMP VALUE 243.
012600     05      FILLER              PIC S9(04) COMP VALUE 273.
012700     05      FILLER              PIC S9(04) COMP VALUE 304.
012800     05      FILLER              PIC S9(04) COMP VALUE 334.
012900 01          MONATSTABELLE REDEFINES MONATSTABELLE-LADEWERTE.
013000     05      MT-KUM-TAGE         PIC S9(04) COMP OCCURS 12 TIMES.
013100
013200*--------------------------------------------------------------*
013300* Aufteilung eines Zeitstempels (LOG-TIMESTAMP-Format) in seine *
013400* Bestandteile - wird sowohl fuer Start- als auch fuer Stop-    *
013500* Zeitstempel benutzt (siehe U210/U220).                        *
013600*--------------------------------------------------------------*
013700 01          ZEITSTEMPEL-ARBEIT  PIC X(20).
013800 01          ZS-TEILE REDEFINES ZEITSTEMPEL-ARBEIT.
013900     05      ZS-JJJJ             PIC 9(04).
014000     05      FILLER              PIC X(01).
014100     05      ZS-MM               PIC 9(02).
014200     05      FILLER              PIC X(01).
014300     05      ZS-DD               PIC 9(02).
014400     05      FILLER              PIC X(01).
014500     05      ZS-HH               PIC 9(02).
014600     05      FILLER              PIC X(01).
014700     05      ZS-MI               PIC 9(02).
014800     05      FILLER              PIC X(01).
014900     05      ZS-SS               PIC 9(02).
015000     05      FILLER              PIC X(01).
015100
015200 LINKAGE SECTION.
015300     COPY TSKTTAB.
015400
015500 PROCEDURE DIVISION USING TSK-TABELLE.
015600
015700******************************************************************
015800* Steuerungs-Section
015900******************************************************************
016000 A100-STEUERUNG SECTION.
016100 A100-00.
016200     PERFORM B000-VORLAUF
016300     PERFORM B100-VERARBEITUNG
016400     PERFORM B090-ENDE
016500     GOBACK
016600     .
016700 A100-99.
016800     EXIT.
016900
017000******************************************************************
017100* Vorlauf: TASKLOG oeffnen, Tabelle leeren.  Fehlt TASKLOG noch
017200* (allererster Lauf), bleibt die Tabelle leer - kein Abbruch.
017300******************************************************************
017400 B000-VORLAUF SECTION.
017500 B000-00.
017600     MOVE ZERO TO TSK-ANZAHL
017700     MOVE "N" TO LOG-ENDE-FLAG
017800     OPEN INPUT LOG-FILE
017900     IF  FILE-NICHT-VORHANDEN
018000**      ---> kein Log vorhanden: leere Tabelle ist der Normalfall
018100         MOVE "Y" TO LOG-ENDE-FLAG
018200     ELSE
018300         IF  NOT FILE-OK
018400             DISPLAY "TSKPAR0M OPEN TASKLOG FEHLGESCHLAGEN, STATUS "
018500                     WS-LOGFILE-STATUS
018600             MOVE "Y" TO LOG-ENDE-FLAG
018700         END-IF
018800     END-IF
018900     .
019000 B000-99.
019100     EXIT.
019200
019300******************************************************************
020200* Verarbeitung: Log satzweise lesen und auf die Tabelle anwenden
020300******************************************************************
020400 B100-VERARBEITUNG SECTION.
020500 B100-00.
020600     IF  LOG-ENDE
020700         GO TO B100-99
020800     END-IF
020900     PERFORM C010-LIES-SATZ
021000     PERFORM C020-LESESCHLEIFE UNTIL LOG-ENDE
021100     .
021200 B100-99.
021300     EXIT.
021400
021500 C010-LIES-SATZ SECTION.
021600 C010-00.
021700     READ LOG-FILE
021800         AT END
021900             MOVE "Y" TO LOG-ENDE-FLAG
022000     END-READ
022100     .
022200 C010-99.
022300     EXIT.
022400
022500 C020-LESESCHLEIFE SECTION.
022600 C020-00.
022700     PERFORM C050-FIND-OR-ADD-TASK
022800     IF  TASK-GEFUNDEN
022900         PERFORM C100-APPLY-RECORD
022950         ADD 1 TO C4-TRACE-ZAEHLER
023000     END-IF
023100     PERFORM C010-LIES-SATZ
023200     .
023300 C020-99.
023400     EXIT.
023500
023600******************************************************************
023700* Task in der Tabelle suchen; bei Bedarf neu anlegen oder - nach
023800* einem delete - als Neuanlage zuruecksetzen.
023900******************************************************************
024000 C050-FIND-OR-ADD-TASK SECTION.
024100 C050-00.
024200     SET TASK-NICHT-GEFUNDEN TO TRUE
024300     PERFORM C060-KOMMANDO-NEUANLAGE-TEST
024400
024500     IF  TSK-ANZAHL > ZERO
024600         PERFORM C070-SUCHE-BESTAND
024700             VARYING TSK-IX FROM 1 BY 1
024800             UNTIL TSK-IX > TSK-ANZAHL
024900                 OR TASK-GEFUNDEN
025000     END-IF
025100
025200     IF  TASK-GEFUNDEN
025300         IF  TSK-IS-DELETED(TSK-IX) AND IST-NEUANLAGE-KOMMANDO
025400             PERFORM C080-RESET-ALS-NEUANLAGE
025500         END-IF
025600     ELSE
025700         IF  IST-NEUANLAGE-KOMMANDO
025800             PERFORM C090-NEUER-EINTRAG
025900         END-IF
026000     END-IF
026100     .
026200 C050-99.
026300     EXIT.
026400
026500 C060-KOMMANDO-NEUANLAGE-TEST SECTION.
026600 C060-00.
026700     SET IST-NEUANLAGE-KOMMANDO TO FALSE
026800     IF  LOG-COMMAND = "start   " OR LOG-COMMAND = "describe"
026900          OR LOG-COMMAND = "size    "
027000         SET IST-NEUANLAGE-KOMMANDO TO TRUE
027100     END-IF
027200     .
027300 C060-99.
027400     EXIT.
027500
027600 C070-SUCHE-BESTAND SECTION.
027700 C070-00.
027800     IF  TSK-NAME(TSK-IX) = LOG-TASK-NAME
027900         SET TASK-GEFUNDEN TO TRUE
028000     END-IF
028100     .
028200 C070-99.
028300     EXIT.
028400
028500 C080-RESET-ALS-NEUANLAGE SECTION.
028600 C080-00.
028700     MOVE SPACES TO TSK-DESCRIPTION(TSK-IX)
028800     MOVE SPACES TO TSK-SIZE(TSK-IX)
028900     MOVE ZERO   TO TSK-TOTAL-SECONDS(TSK-IX)
029000     MOVE "N"    TO TSK-OPEN-FLAG(TSK-IX)
029100     MOVE "N"    TO TSK-DELETED-FLAG(TSK-IX)
029200     MOVE SPACES TO TSK-OPEN-START(TSK-IX)
029300     .
029400 C080-99.
029500     EXIT.
029600
029700 C090-NEUER-EINTRAG SECTION.
029800 C090-00.
029900     ADD 1 TO TSK-ANZAHL
030000     SET TSK-IX TO TSK-ANZAHL
030100     MOVE LOG-TASK-NAME TO TSK-NAME(TSK-IX)
030200     MOVE SPACES        TO TSK-DESCRIPTION(TSK-IX)
030300     MOVE SPACES         TO TSK-SIZE(TSK-IX)
030400     MOVE ZERO           TO TSK-TOTAL-SECONDS(TSK-IX)
030500     MOVE "N"            TO TSK-OPEN-FLAG(TSK-IX)
030600     MOVE "N"            TO TSK-DELETED-FLAG(TSK-IX)
030700     MOVE SPACES         TO TSK-OPEN-START(TSK-IX)
030800     SET TASK-GEFUNDEN TO TRUE
030900     .
031000 C090-99.
031100     EXIT.
031200
031300******************************************************************
031400* Satz auf die gefundene Tabellenzeile (TSK-IX) anwenden
031500******************************************************************
031600 C100-APPLY-RECORD SECTION.
031700 C100-00.
031800     EVALUATE LOG-COMMAND
031900         WHEN "start   "
032000             PERFORM C110-APPLY-START
032100         WHEN "stop    "
032200             PERFORM C120-APPLY-STOP
032300         WHEN "describe"
032400             PERFORM C130-APPLY-DESCRIBE
032500         WHEN "size    "
032600             PERFORM C140-APPLY-SIZE
032700         WHEN "delete  "
032800             PERFORM C150-APPLY-DELETE
032900         WHEN "rename  "
033000             PERFORM C160-APPLY-RENAME
033100         WHEN OTHER
033200             CONTINUE
033300     END-EVALUATE
033400     .
033500 C100-99.
033600     EXIT.
033700
033800 C110-APPLY-START SECTION.
033900 C110-00.
034000     MOVE "Y"           TO TSK-OPEN-FLAG(TSK-IX)
034100     MOVE LOG-TIMESTAMP TO TSK-OPEN-START(TSK-IX)
034200     MOVE "N"           TO TSK-DELETED-FLAG(TSK-IX)
034300     .
034400 C110-99.
034500     EXIT.
034600
034700 C120-APPLY-STOP SECTION.
034800 C120-00.
034900     IF  TSK-IS-OPEN(TSK-IX)
035000         MOVE TSK-OPEN-START(TSK-IX) TO ZEITSTEMPEL-ARBEIT
035100         PERFORM U210-ZERLEGE-START
035200         MOVE LOG-TIMESTAMP          TO ZEITSTEMPEL-ARBEIT
035300         PERFORM U220-ZERLEGE-STOP
035400         PERFORM U200-ELAPSED-SECONDS
035500         ADD C18-DAUER TO TSK-TOTAL-SECONDS(TSK-IX)
035600         MOVE "N"    TO TSK-OPEN-FLAG(TSK-IX)
035700         MOVE SPACES TO TSK-OPEN-START(TSK-IX)
035800     END-IF
035900     .
036000 C120-99.
036100     EXIT.
036200
036300 C130-APPLY-DESCRIBE SECTION.
036400 C130-00.
036500     PERFORM C135-ZERLEGE-DESCRIBE-INFO
036600     .
036700 C130-99.
036800     EXIT.
036900
037000 C135-ZERLEGE-DESCRIBE-INFO SECTION.
037100 C135-00.
037200*    ---> Kommastelle suchen: LOG-INFO = "Beschreibung,SIZE"
037300     MOVE ZERO TO C4-LEN
037350     INSPECT LOG-INFO TALLYING C4-LEN FOR CHARACTERS
037380         BEFORE INITIAL ","
037500     IF  C4-LEN < 60
037520         IF  LOG-INFO(C4-LEN + 1:1) = ","
037540             MOVE LOG-INFO(1:C4-LEN)  TO TSK-DESCRIPTION(TSK-IX)
037560             PERFORM C137-SETZE-SIZE-AUS-SUFFIX
037580         ELSE
037590             MOVE LOG-INFO TO TSK-DESCRIPTION(TSK-IX)
037595         END-IF
037800     ELSE
037900         MOVE LOG-INFO TO TSK-DESCRIPTION(TSK-IX)
038000     END-IF
038100     .
038200 C135-99.
038300     EXIT.
038400
038500 C137-SETZE-SIZE-AUS-SUFFIX SECTION.
038600 C137-00.
038650     IF  C4-LEN <= 58
038700         IF  LOG-INFO(C4-LEN + 2:2) = "S " OR "M " OR "L " OR "XL"
038800             MOVE LOG-INFO(C4-LEN + 2:2) TO TSK-SIZE(TSK-IX)
038850         END-IF
038900     END-IF
039000     .
039100 C137-99.
039200     EXIT.
039300
039400 C140-APPLY-SIZE SECTION.
039500 C140-00.
039600     MOVE LOG-INFO(1:2) TO TSK-SIZE(TSK-IX)
039700     .
039800 C140-99.
039900     EXIT.
040000
040100 C150-APPLY-DELETE SECTION.
040200 C150-00.
040300     MOVE "Y" TO TSK-DELETED-FLAG(TSK-IX)
040400     .
040500 C150-99.
040600     EXIT.
040700
040800 C160-APPLY-RENAME SECTION.
040900 C160-00.
041000     MOVE LOG-INFO(1:20) TO TSK-NAME(TSK-IX)
041100     .
041200 C160-99.
041300     EXIT.
041400
041500******************************************************************
041600* Ende: TASKLOG schliessen
041700******************************************************************
041800 B090-ENDE SECTION.
041900 B090-00.
042000     IF  WS-LOGFILE-STATUS NOT = "35"
042100         CLOSE LOG-FILE
042200     END-IF
042250     IF  SHOW-VERSION
042260         DISPLAY "TSKPAR0M SAETZE ANGEWANDT: " C4-TRACE-ZAEHLER
042270     END-IF
042300     .
042400 B090-99.
042500     EXIT.
042600
042700******************************************************************
042800* Utility: Zeitstempel in Bestandteile zerlegen und Dauer in
042900* ganzen Sekunden berechnen (Julianische Tageszaehlung, Anfrage
043000* FACHB-114 vom 1994-11-02).
043100******************************************************************
043200 U210-ZERLEGE-START SECTION.
043300 U210-00.
043400     MOVE ZS-JJJJ TO C4-JJJJ
043500     MOVE ZS-MM   TO C4-MM
043600     MOVE ZS-DD   TO C4-DD
043700     MOVE ZS-HH   TO C4-HH
043800     MOVE ZS-MI   TO C4-MI
043900     MOVE ZS-SS   TO C4-SS
044000     PERFORM U230-TAGENUMMER
044100     MOVE C9-TAGENUM-ERG TO C9-TAGENUM-START
044200     COMPUTE C18-SEC-START =
044300         (C9-TAGENUM-START * 86400)
044400         + (C4-HH * 3600) + (C4-MI * 60) + C4-SS
044500     .
044600 U210-99.
044700     EXIT.
044800
044900 U220-ZERLEGE-STOP SECTION.
045000 U220-00.
045100     MOVE ZS-JJJJ TO C4-JJJJ
045200     MOVE ZS-MM   TO C4-MM
045300     MOVE ZS-DD   TO C4-DD
045400     MOVE ZS-HH   TO C4-HH
045500     MOVE ZS-MI   TO C4-MI
045600     MOVE ZS-SS   TO C4-SS
045700     PERFORM U230-TAGENUMMER
045800     MOVE C9-TAGENUM-ERG   TO C9-TAGENUM-STOP
045900     COMPUTE C18-SEC-STOP =
046000         (C9-TAGENUM-STOP * 86400)
046100         + (C4-HH * 3600) + (C4-MI * 60) + C4-SS
046200     .
046300 U220-99.
046400     EXIT.
046500
046600******************************************************************
046700* Tagenummer (fortlaufende Tageszahl seit einem festen Bezugs-
046800* punkt) fuer C4-JJJJ/C4-MM/C4-DD - wird von U210 und U220 mit
046900* dem jeweils passenden Zeitpunkt aufgerufen und liefert das
047000* Ergebnis in C9-TAGENUM-ERG zurueck.
047100******************************************************************
047200 U230-TAGENUMMER SECTION.
047300 U230-00.
047310*    Schaltjahrkorrektur ganzzahlig je Teilterm ermitteln - ein
047320*    COMPUTE mit "/" darf die Zwischenwerte NICHT gebrochen
047330*    weiterreichen, sonst stimmt die Tagenummer nicht.
047400     DIVIDE C4-JJJJ BY 4   GIVING C4-Q4   REMAINDER C4-REM4
047500     DIVIDE C4-JJJJ BY 100 GIVING C4-Q100 REMAINDER C4-REM100
047600     DIVIDE C4-JJJJ BY 400 GIVING C4-Q400 REMAINDER C4-REM400
047650     COMPUTE C9-TAGENUM-ERG =
047660         (C4-JJJJ * 365) + C4-Q4 - C4-Q100 + C4-Q400
047670         + MT-KUM-TAGE(C4-MM) + C4-DD
048000     IF  C4-MM > 2 AND C4-REM4 = ZERO
048100         AND (C4-REM100 NOT = ZERO OR C4-REM400 = ZERO)
048200         ADD 1 TO C9-TAGENUM-ERG
048300     END-IF
048400     .
048500 U230-99.
048600     EXIT.
048620*
048650******************************************************************
048700* Gesamtdauer eines Intervalls in ganzen Sekunden
048800******************************************************************
048900 U200-ELAPSED-SECONDS SECTION.
049000 U200-00.
049100     COMPUTE C18-DAUER = C18-SEC-STOP - C18-SEC-START
049200     IF  C18-DAUER < ZERO
049300         MOVE ZERO TO C18-DAUER
049400     END-IF
049500     .
049600 U200-99.
049700     EXIT.
