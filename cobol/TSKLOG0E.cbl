000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       TSKLOG0M.
001500 AUTHOR.           R. WEISS.
001600 INSTALLATION.     ANWENDUNGSENTWICKLUNG ZEITERFASSUNG.
001700 DATE-WRITTEN.     1991-04-08.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-06-20
002300* Letzte Version   :: A.00.03
002400* Kurzbeschreibung :: Logschreiber - Anhaengen eines Logsatzes
002500* Auftrag          :: TASKZEIT-1
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1991-04-08| rw  | Neuerstellung                          *
003300*A.00.01|1994-11-02| rw  | OPEN EXTEND legt TASKLOG bei Bedarf an *
003400*        |          |     | (Anfrage FACHB-114)                    *
003500*A.00.02|1998-11-19| kl  | Jahr-2000-Umstellung: Zeitstempel auf   *
003600*        |          |     | 4-stelliges Jahr, ISO-Format erweitert *
003650*A.00.03|2003-06-20| kl  | Trace-Zaehler fuer geschriebene         *
003660*        |          |     | Logsaetze ergaenzt (Diagnose Schalter 15)*
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* TSKLOG0M haengt genau einen Satz an TASKLOG an.  Der Zeitstempel
004200* wird bei jedem Aufruf frisch aus der Betriebsmitteluhr geholt -
004300* nie aus einem uebergebenen Wert.  Existiert TASKLOG noch nicht,
004400* wird es hier angelegt.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LOG-FILE   ASSIGN TO TASKLOG
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS  WS-LOGFILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  LOG-FILE
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 110 CHARACTERS.
006800     COPY TSKTLOG.
006900
007000 WORKING-STORAGE SECTION.
007050*--------------------------------------------------------------*
007060* Laufender Zaehler geschriebener Logsaetze (Diagnose Schalter *
007070* 15 / ANZEIGE-VERSION) - eigenstaendiges 77-Datenfeld, nicht  *
007080* Bestandteil einer 01-Gruppe.                                 *
007090*--------------------------------------------------------------*
007095 77          C4-TRACE-ZAEHLER    PIC S9(04) COMP VALUE ZERO.
007100*--------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *
007300*--------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-JJJJ             PIC S9(04) COMP.
007600     05      C4-MM               PIC S9(04) COMP.
007700     05      C4-DD               PIC S9(04) COMP.
007800     05      C4-HH               PIC S9(04) COMP.
007900     05      C4-MI               PIC S9(04) COMP.
008000     05      C4-SS               PIC S9(04) COMP.
008050     05      FILLER              PIC X(01) VALUE SPACES.
008100
008200*--------------------------------------------------------------*
008300* Bedingungsfelder                                              *
008400*--------------------------------------------------------------*
008500 01          SCHALTER.
008600     05      WS-LOGFILE-STATUS   PIC X(02) VALUE SPACES.
008700         88  FILE-OK                          VALUE "00".
008800         88  FILE-NICHT-VORHANDEN              VALUE "35".
008900         88  FILE-NOK                          VALUE "01" THRU "99".
008950     05      FILLER              PIC X(01) VALUE SPACES.
009000
009100*--------------------------------------------------------------*
009200* Betriebsmitteluhr - Praefix U                                 *
009300*--------------------------------------------------------------*
009400 01          U-DATUM             PIC 9(08).
009500 01          U-DATUM-TEILE REDEFINES U-DATUM.
009600     05      U-JJJJ              PIC 9(04).
009700     05      U-MM                PIC 9(02).
009800     05      U-DD                PIC 9(02).
009900 01          U-UHRZEIT           PIC 9(08).
010000 01          U-UHRZEIT-TEILE REDEFINES U-UHRZEIT.
010100     05      U-HH                PIC 9(02).
010200     05      U-MI                PIC 9(02).
010300     05      U-SS                PIC 9(02).
010400     05      U-HUNDERTSTEL       PIC 9(02).
010450 01          U-RESERVE           PIC X(04) VALUE SPACES.
010500
010600*--------------------------------------------------------------*
010700* Aufbau des ISO-8601-Zeitstempels fuer LOG-TIMESTAMP           *
010800*--------------------------------------------------------------*
010900 01          U-ZEITSTEMPEL-EDIT  PIC X(20).
011000 01          U-ZS-EDIT-TEILE REDEFINES U-ZEITSTEMPEL-EDIT.
011100     05      ZE-JJJJ             PIC 9(04).
011200     05      FILLER              PIC X(01) VALUE "-".
011300     05      ZE-MM               PIC 99.
011400     05      FILLER              PIC X(01) VALUE "-".
011500     05      ZE-DD               PIC 99.
011600     05      FILLER              PIC X(01) VALUE "T".
011700     05      ZE-HH               PIC 99.
011800     05      FILLER              PIC X(01) VALUE ":".
011900     05      ZE-MI               PIC 99.
012000     05      FILLER              PIC X(01) VALUE ":".
012100     05      ZE-SS               PIC 99.
012200     05      FILLER              PIC X(01) VALUE "Z".
012300
012400 LINKAGE SECTION.
012450     COPY TSKTAPP.
012900
013000 PROCEDURE DIVISION USING LINK-LOGSCHREIBER.
013100
013200******************************************************************
013300* Steuerungs-Section
013400******************************************************************
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     PERFORM B000-VORLAUF
013800     PERFORM B100-VERARBEITUNG
013900     PERFORM B090-ENDE
014000     GOBACK
014100     .
014200 A100-99.
014300     EXIT.
014400
014500******************************************************************
014600* Vorlauf: TASKLOG anhaengend oeffnen (bei Bedarf neu anlegen)
014700******************************************************************
014800 B000-VORLAUF SECTION.
014900 B000-00.
015000     OPEN EXTEND LOG-FILE
015100     IF  FILE-NICHT-VORHANDEN
015200         OPEN OUTPUT LOG-FILE
015300     END-IF
015400     .
015500 B000-99.
015600     EXIT.
015700
015800******************************************************************
015900* Verarbeitung: Zeitstempel holen und Logsatz schreiben
016000******************************************************************
016100 B100-VERARBEITUNG SECTION.
016200 B100-00.
016250     MOVE SPACES             TO TASKLOG-SATZ
016300     PERFORM U200-ZEITSTEMPEL-HOLEN
016400     MOVE U-ZEITSTEMPEL-EDIT TO LOG-TIMESTAMP
016500     MOVE LL-TASK-NAME       TO LOG-TASK-NAME
016600     MOVE LL-COMMAND         TO LOG-COMMAND
016800     MOVE LL-INFO            TO LOG-INFO
016900     WRITE TASKLOG-SATZ
016950     ADD 1 TO C4-TRACE-ZAEHLER
017000     .
017100 B100-99.
017200     EXIT.
017300
017400******************************************************************
017500* Ende: TASKLOG schliessen
017600******************************************************************
017700 B090-ENDE SECTION.
017800 B090-00.
017900     CLOSE LOG-FILE
017950     IF  SHOW-VERSION
017960         DISPLAY "TSKLOG0M SAETZE GESCHRIEBEN: " C4-TRACE-ZAEHLER
017970     END-IF
018000     .
018100 B090-99.
018200     EXIT.
018300
018400******************************************************************
018500* Utility: aktuellen Zeitstempel im ISO-8601-Format aufbauen
018600******************************************************************
018700 U200-ZEITSTEMPEL-HOLEN SECTION.
018800 U200-00.
018900     ACCEPT U-DATUM   FROM DATE YYYYMMDD
019000     ACCEPT U-UHRZEIT FROM TIME
019100     MOVE U-JJJJ TO ZE-JJJJ
019200     MOVE U-MM   TO ZE-MM
019300     MOVE U-DD   TO ZE-DD
019400     MOVE U-HH   TO ZE-HH
019500     MOVE U-MI   TO ZE-MI
019600     MOVE U-SS   TO ZE-SS
019700     .
019800 U200-99.
019900     EXIT.
