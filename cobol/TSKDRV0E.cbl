000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       TSKDRV0M.
001500 AUTHOR.           K. LEHNER.
001600 INSTALLATION.     ANWENDUNGSENTWICKLUNG ZEITERFASSUNG.
001700 DATE-WRITTEN.     1991-04-02.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-06-20
002300* Letzte Version   :: A.00.06
002400* Kurzbeschreibung :: Kommando-Dispatcher TASKZEIT
002500* Auftrag          :: TASKZEIT-1
002600*
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1991-04-02| kl  | Neuerstellung - start/stop/summary     *
003300*A.00.01|1991-06-19| kl  | describe/size/delete ergaenzt          *
003400*A.00.02|1992-01-08| rw  | rename ergaenzt                        *
003500*A.00.03|1994-11-02| rw  | Usage-Texte auf Vorgabe des Fachbereichs*
003600*        |          |     | angepasst (Anfrage FACHB-114)          *
003700*A.00.04|1998-11-19| kl  | Jahr-2000-Umstellung Kommandosatz auf   *
003800*        |          |     | TSKTLOG-Format abgestimmt              *
003900*A.00.05|2003-06-11| kl  | "Unknown command" nun ueber TSKRPT0M    *
004000*        |          |     | ausgegeben statt DISPLAY (Anfrage       *
004100*        |          |     | TASKZEIT-1)                             *
004150*A.00.06|2003-06-20| kl  | Trace-Zaehler fuer Anzahl Repository-   *
004160*        |          |     | Aufrufe ergaenzt (Diagnose Schalter 15)*
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600* TSKDRV0M ist der Einstiegspunkt des Zeiterfassungslaufs.  Ein
004700* Kommandosatz (TASKCMD, 80 Byte) enthaelt ein Kommandowort und
004800* bis zu drei Argumente.  TSKDRV0M prueft, ob fuer das jeweilige
004900* Kommando alle Pflichtargumente vorhanden sind; fehlen sie, wird
005000* die Usage-Meldung ausgegeben und der Lauf endet ohne Aufruf des
005100* Task-Repository.  Sind die Argumente vollstaendig, wird
005200* TSKREP0M mit Kommando und Argumenten aufgerufen.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS GROSSBUCHSTABEN IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CMD-FILE   ASSIGN TO TASKCMD
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS  WS-CMDFILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  CMD-FILE
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 80 CHARACTERS.
007700 01  CMD-SATZ.
007800     05  CMD-VERB                PIC X(10).
007900     05  CMD-ARG1                PIC X(20).
008000     05  CMD-ARG2                PIC X(40).
008100     05  CMD-ARG3                PIC X(02).
008200     05  FILLER                  PIC X(08).
008300
008400 WORKING-STORAGE SECTION.
008420*--------------------------------------------------------------*
008430* Trace-Zaehler fuer die Diagnoseausgabe bei ANZEIGE-VERSION     *
008440* (Schalter 15) - zaehlt die Aufrufe des Task-Repository.        *
008450*--------------------------------------------------------------*
008460 77          C4-TRACE-ZAEHLER    PIC S9(04) COMP VALUE ZERO.
008500*--------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *
008700*--------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-LEN              PIC S9(04) COMP.
009000     05      C4-ARGCNT           PIC S9(04) COMP VALUE ZERO.
009100     05      C4-LAUFNR           PIC S9(04) COMP VALUE ZERO.
009200
009300*--------------------------------------------------------------*
009400* Display-Felder: Praefix D                                    *
009500*--------------------------------------------------------------*
009600 01          DISPLAY-FELDER.
009700     05      D-VERB              PIC X(10).
009750     05      FILLER              PIC X(01) VALUE SPACES.
009800
009900*--------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K                      *
010100*--------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "TSKDRV0M".
010350     05      K-VERSION           PIC X(08) VALUE "A.00.05".
010400     05      K-VERB-START        PIC X(10) VALUE "start".
010500     05      K-VERB-STOP         PIC X(10) VALUE "stop".
010600     05      K-VERB-DESCRIBE     PIC X(10) VALUE "describe".
010700     05      K-VERB-SIZE         PIC X(10) VALUE "size".
010800     05      K-VERB-DELETE       PIC X(10) VALUE "delete".
010900     05      K-VERB-RENAME       PIC X(10) VALUE "rename".
011000     05      K-VERB-SUMMARY      PIC X(10) VALUE "summary".
011100     05      K-MODE-ERR          PIC X(03) VALUE "ERR".
011200     05      K-MODE-RPT          PIC X(03) VALUE "RPT".
011300     05      K-MSG-UNKNOWN       PIC X(40)
011400                 VALUE "Unknown command".
011500     05      K-USAGE-START       PIC X(60)
011600                 VALUE "Missing Arguments, Usage: start <task name>".
011700     05      K-USAGE-STOP        PIC X(60)
011800                 VALUE "Missing Arguments, Usage: stop <task name>".
011900     05      K-USAGE-DESCRIBE    PIC X(90)
012000                 VALUE "Missing Arguments, Usage: describe <task name> <description> [{S|M|L|XL}]".
012100     05      K-USAGE-SIZE        PIC X(60)
012200                 VALUE "Missing Arguments, Usage: size <task name> {S|M|L|XL}".
012300     05      K-USAGE-DELETE      PIC X(60)
012400                 VALUE "Missing Arguments, Usage: delete <task name>".
012500     05      K-USAGE-RENAME      PIC X(80)
012600                 VALUE "Missing Arguments, Usage: rename <old task name> <new task name>".
012650     05      FILLER              PIC X(01) VALUE SPACES.
012700
012800*--------------------------------------------------------------*
012900* Bedingungsfelder: Praefix SW/PRG                              *
013000*--------------------------------------------------------------*
013100 01          SCHALTER.
013200     05      WS-CMDFILE-STATUS   PIC X(02) VALUE SPACES.
013300         88  FILE-OK                         VALUE "00".
013400         88  FILE-EOF                         VALUE "10".
013500         88  FILE-NOK                         VALUE "01" THRU "99".
013600     05      PRG-STATUS          PIC 9       VALUE ZERO.
013700         88  PRG-OK                           VALUE ZERO.
013800         88  PRG-ABBRUCH                      VALUE 1.
013900     05      ARG-STATUS          PIC 9       VALUE ZERO.
014000         88  ARG-VOLLSTAENDIG                 VALUE ZERO.
014100         88  ARG-FEHLT                        VALUE 1.
014200
014300*--------------------------------------------------------------*
014400* Uebergabebereich fuer den Aufruf des Task-Repository          *
014500*--------------------------------------------------------------*
014550     COPY TSKTCAL.
014600
014700*--------------------------------------------------------------*
015300* Uebergabebereich fuer den Aufruf des Berichtsschreibers       *
015400* (Fehler-/Usage-Zeilen werden ueber TSKRPT0M ausgegeben)       *
015500*--------------------------------------------------------------*
015550     COPY TSKTMSG.
015600
015650*--------------------------------------------------------------*
015660* TSKRPT0M erwartet stets Uebergabebereich + Task-Tabelle. Beim *
015670* Aufruf einer Usage-/Fehlerzeile aus TSKDRV0M ist keine Tabelle*
015680* gefuellt - LEER-TABELLE wird nur zur Erfuellung der Schnitt-  *
015690* stelle mitgegeben und von TSKRPT0M im Modus ERR nicht gelesen.*
015695*--------------------------------------------------------------*
015697     COPY TSKTTAB.
016000
016100*--------------------------------------------------------------*
016200* Alternativsicht des Kommandowortes fuer die DISPLAY-Diagnose  *
016300* bei ANZEIGE-VERSION (Schalter 15).                            *
016400*--------------------------------------------------------------*
016500 01          CMD-VERB-DIAG REDEFINES DISPLAY-FELDER.
016600     05      D-VERB-B1           PIC X(01).
016700     05      FILLER              PIC X(09).
016800
016900*--------------------------------------------------------------*
017000* Alternativsicht C4-ARGCNT fuer Byte-Ausgabe im Traceprotokoll *
017100*--------------------------------------------------------------*
017200 01          C4-ARGCNT-X REDEFINES COMP-FELDER.
017300     05      FILLER              PIC X(02).
017400     05      C4-ARGCNT-B         PIC X(02).
017500     05      FILLER              PIC X(02).
017600
017700*--------------------------------------------------------------*
017800* Alternativsicht Kommandosatz: erste 8 Byte des Verbs fuer     *
017900* die Fehlermeldung bei unbekanntem Kommando.                   *
018000*--------------------------------------------------------------*
018100 01          CMD-VERB-KURZ REDEFINES CMD-SATZ.
018200     05      CMD-VERB-K8         PIC X(08).
018300     05      FILLER              PIC X(72).
018400
018500 PROCEDURE DIVISION.
018600
018700******************************************************************
018800* Steuerungs-Section
018900******************************************************************
019000 A100-STEUERUNG SECTION.
019100 A100-00.
019200**  ---> wenn Schalter 15 gesetzt ist, nur Versionsauskunft
019300     IF  SHOW-VERSION
019400         DISPLAY K-MODUL " VERSION: " K-VERSION
019500         STOP RUN
019600     END-IF
019700
019800     PERFORM B000-VORLAUF
019900     IF  PRG-ABBRUCH
020000         STOP RUN
020100     END-IF
020200
020300     PERFORM B100-VERARBEITUNG
020400
020500     PERFORM B090-ENDE
020600     STOP RUN
020700     .
020800 A100-99.
020900     EXIT.
021000
021100******************************************************************
021200* Vorlauf: Kommandosatz einlesen
021300******************************************************************
021400 B000-VORLAUF SECTION.
021500 B000-00.
021600     MOVE ZERO TO PRG-STATUS
021700     OPEN INPUT CMD-FILE
021800     IF  NOT FILE-OK
021900         DISPLAY K-MODUL " OPEN TASKCMD FEHLGESCHLAGEN, STATUS "
022000                 WS-CMDFILE-STATUS
022100         SET PRG-ABBRUCH TO TRUE
022200         GO TO B000-99
022300     END-IF
022400
022500     READ CMD-FILE
022600     IF  NOT FILE-OK
022700         DISPLAY K-MODUL " LESEN TASKCMD FEHLGESCHLAGEN, STATUS "
022800                 WS-CMDFILE-STATUS
022900         SET PRG-ABBRUCH TO TRUE
023000     END-IF
023100     CLOSE CMD-FILE
023200     .
023300 B000-99.
023400     EXIT.
023500
023600******************************************************************
023700* Verarbeitung: Argumente pruefen und Kommando weiterleiten
023800******************************************************************
023900 B100-VERARBEITUNG SECTION.
024000 B100-00.
024100     MOVE CMD-VERB TO D-VERB
024200
024300     EVALUATE TRUE
024400         WHEN CMD-VERB = K-VERB-START
024500             PERFORM C110-PRUEFE-START
024600         WHEN CMD-VERB = K-VERB-STOP
024700             PERFORM C120-PRUEFE-STOP
024800         WHEN CMD-VERB = K-VERB-DESCRIBE
024900             PERFORM C130-PRUEFE-DESCRIBE
025000         WHEN CMD-VERB = K-VERB-SIZE
025100             PERFORM C140-PRUEFE-SIZE
025200         WHEN CMD-VERB = K-VERB-DELETE
025300             PERFORM C150-PRUEFE-DELETE
025400         WHEN CMD-VERB = K-VERB-RENAME
025500             PERFORM C160-PRUEFE-RENAME
025600         WHEN CMD-VERB = K-VERB-SUMMARY
025700             PERFORM C170-PRUEFE-SUMMARY
025800         WHEN OTHER
025900             PERFORM C900-UNBEKANNT
026000     END-EVALUATE
026100     .
026200 B100-99.
026300     EXIT.
026400
026500******************************************************************
026600* Ende
026700******************************************************************
026800 B090-ENDE SECTION.
026900 B090-00.
026950     IF  SHOW-VERSION
026960         DISPLAY K-MODUL " REPOSITORY-AUFRUFE: " C4-TRACE-ZAEHLER
026970     END-IF
027000     .
027200 B090-99.
027300     EXIT.
027400
027500******************************************************************
027600* Argumentpruefungen je Kommando - fehlt ein Pflichtargument,
027700* wird die Usage-Meldung ausgegeben und TSKREP0M nicht gerufen.
027800******************************************************************
027900 C110-PRUEFE-START SECTION.
028000 C110-00.
028100     IF  CMD-ARG1 = SPACES
028200         MOVE K-USAGE-START TO LR-MSGZEILE
028300         PERFORM D900-USAGE-FEHLER
028400     ELSE
028500         PERFORM D100-RUFE-REPOSITORY
028600     END-IF
028700     .
028800 C110-99.
028900     EXIT.
029000
029100 C120-PRUEFE-STOP SECTION.
029200 C120-00.
029300     IF  CMD-ARG1 = SPACES
029400         MOVE K-USAGE-STOP TO LR-MSGZEILE
029500         PERFORM D900-USAGE-FEHLER
029600     ELSE
029700         PERFORM D100-RUFE-REPOSITORY
029800     END-IF
029900     .
030000 C120-99.
030100     EXIT.
030200
030300 C130-PRUEFE-DESCRIBE SECTION.
030400 C130-00.
030500     IF  CMD-ARG1 = SPACES OR CMD-ARG2 = SPACES
030600         MOVE K-USAGE-DESCRIBE TO LR-MSGZEILE
030700         PERFORM D900-USAGE-FEHLER
030800     ELSE
030900         PERFORM D100-RUFE-REPOSITORY
031000     END-IF
031100     .
031200 C130-99.
031300     EXIT.
031400
031500 C140-PRUEFE-SIZE SECTION.
031600 C140-00.
031700     IF  CMD-ARG1 = SPACES OR CMD-ARG2 = SPACES
031800         MOVE K-USAGE-SIZE TO LR-MSGZEILE
031900         PERFORM D900-USAGE-FEHLER
032000     ELSE
032100         PERFORM D100-RUFE-REPOSITORY
032200     END-IF
032300     .
032400 C140-99.
032500     EXIT.
032600
032700 C150-PRUEFE-DELETE SECTION.
032800 C150-00.
032900     IF  CMD-ARG1 = SPACES
033000         MOVE K-USAGE-DELETE TO LR-MSGZEILE
033100         PERFORM D900-USAGE-FEHLER
033200     ELSE
033300         PERFORM D100-RUFE-REPOSITORY
033400     END-IF
033500     .
033600 C150-99.
033700     EXIT.
033800
033900 C160-PRUEFE-RENAME SECTION.
034000 C160-00.
034100     IF  CMD-ARG1 = SPACES OR CMD-ARG2 = SPACES
034200         MOVE K-USAGE-RENAME TO LR-MSGZEILE
034300         PERFORM D900-USAGE-FEHLER
034400     ELSE
034500         PERFORM D100-RUFE-REPOSITORY
034600     END-IF
034700     .
034800 C160-99.
034900     EXIT.
035000
035100 C170-PRUEFE-SUMMARY SECTION.
035200 C170-00.
035300**  ---> summary hat kein Pflichtargument
035400     PERFORM D100-RUFE-REPOSITORY
035500     .
035600 C170-99.
035700     EXIT.
035800
035900 C900-UNBEKANNT SECTION.
036000 C900-00.
036100     MOVE K-MSG-UNKNOWN TO LR-MSGZEILE
036200     PERFORM D900-USAGE-FEHLER
036300     .
036400 C900-99.
036500     EXIT.
036600
036700******************************************************************
036800* Aufruf des Task-Repository mit Kommando und Argumenten
036900******************************************************************
037000 D100-RUFE-REPOSITORY SECTION.
037100 D100-00.
037200     MOVE CMD-VERB TO LR-VERB
037300     MOVE CMD-ARG1 TO LR-ARG1
037400     MOVE CMD-ARG2 TO LR-ARG2
037500     MOVE CMD-ARG3 TO LR-ARG3
037550     ADD 1 TO C4-TRACE-ZAEHLER
037600     CALL "TSKREP0M" USING LINK-REPOSITORY
037700     .
037800 D100-99.
037900     EXIT.
038000
038100******************************************************************
038200* Ausgabe einer Usage-/Fehlermeldung ueber TSKRPT0M - es wird
038300* KEIN Logsatz geschrieben, wenn diese Section erreicht wird.
038400******************************************************************
038500 D900-USAGE-FEHLER SECTION.
038600 D900-00.
038700     MOVE K-MODE-ERR TO LR-MODE
038800     MOVE SPACES     TO LR-FILTER
038850     MOVE ZERO       TO TSK-ANZAHL
038900     CALL "TSKRPT0M" USING LINK-REPORT TSK-TABELLE
039000     .
039100 D900-99.
039200     EXIT.
