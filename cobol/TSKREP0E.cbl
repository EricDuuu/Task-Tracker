000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       TSKREP0M.
001500 AUTHOR.           K. LEHNER.
001600 INSTALLATION.     ANWENDUNGSENTWICKLUNG ZEITERFASSUNG.
001700 DATE-WRITTEN.     1991-04-11.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-06-20
002300* Letzte Version   :: A.00.07
002400* Kurzbeschreibung :: Task-Repository - Regelwerk und Verteilung
002500*                     der Kommandos auf Bestandspruefung/Logschreiber
002600* Auftrag          :: TASKZEIT-1
002700
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1991-04-11| kl  | Neuerstellung - start/stop/summary     *
003400*A.00.01|1991-06-19| kl  | describe/size/delete ergaenzt          *
003500*A.00.02|1992-01-08| rw  | rename ergaenzt (Bestandspruefung nur   *
003600*        |          |     | ueber Vorhandensein des alten Namens)   *
003700*A.00.03|1994-11-02| rw  | Fehlertexte auf Vorgabe des Fachbereichs*
003800*        |          |     | angepasst (Anfrage FACHB-114)          *
003900*A.00.04|1996-02-27| rw  | Geloeschte Tasks gelten bei start/      *
004000*        |          |     | describe/size wieder als Neuanlage     *
004100*A.00.05|1998-11-19| kl  | Jahr-2000-Umstellung, Schnittstellen auf*
004200*        |          |     | TSKTLOG-Format abgestimmt              *
004300*A.00.06|2003-06-11| kl  | Fehlerausgabe ueber TSKRPT0M statt       *
004400*        |          |     | DISPLAY (Anfrage TASKZEIT-1)            *
004450*A.00.07|2003-06-20| kl  | Trace-Zaehler fuer Anzahl geschriebener  *
004460*        |          |     | Logsaetze ergaenzt (Diagnose Schalter 15)*
004500*----------------------------------------------------------------*
004600
004700* Programmbeschreibung
004800* --------------------
004900* TSKREP0M ist das eigentliche Regelwerk der Zeiterfassung.  Es
005000* laesst sich von TSKPAR0M den Bestand aus TASKLOG aufbauen,
005100* prueft das von TSKDRV0M hereingereichte Kommando gegen den
005200* Bestand des genannten Tasks und haengt bei Gueltigkeit ueber
005300* TSKLOG0M einen neuen Logsatz an.  Bei Ungueltigkeit wird ueber
005400* TSKRPT0M eine Fehlerzeile ausgegeben - es wird dann KEIN Logsatz
005500* geschrieben.  Fuer summary wird der Bestand ueber TSKRPT0M im
005600* Modus RPT ausgewertet und gedruckt.
005700
005800* Ein zuvor geloeschter Task gilt fuer start/describe/size wieder
005900* als Neuanlage - siehe FACHB-Vorgabe zu Anfrage TASKZEIT-1.
006000
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     SWITCH-15 IS ANZEIGE-VERSION
006800         ON STATUS IS SHOW-VERSION
006900     C01 IS TOP-OF-FORM.
007000
007100 DATA DIVISION.
007150
007200 WORKING-STORAGE SECTION.
007220*--------------------------------------------------------------*
007230* Trace-Zaehler fuer die Diagnoseausgabe bei ANZEIGE-VERSION     *
007240* (Schalter 15) - zaehlt die ueber D800 geschriebenen Logsaetze. *
007250*--------------------------------------------------------------*
007260 77          C4-TRACE-ZAEHLER    PIC S9(04) COMP VALUE ZERO.
007300*--------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *
007500*--------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-POS              PIC S9(04) COMP VALUE ZERO.
007800     05      FILLER              PIC X(02) VALUE SPACES.
007900
008000*--------------------------------------------------------------*
008100* Display-Felder: Praefix D                                    *
008200*--------------------------------------------------------------*
008300 01          DISPLAY-FELDER.
008400     05      D-VERB-ANZEIGE      PIC X(10).
008450     05      FILLER              PIC X(01) VALUE SPACES.
008525
008600*--------------------------------------------------------------*
008700* Felder mit konstantem Inhalt: Praefix K                      *
008800*--------------------------------------------------------------*
008900 01          KONSTANTE-FELDER.
009000     05      K-MODUL             PIC X(08) VALUE "TSKREP0M".
009100     05      K-VERB-START        PIC X(10) VALUE "start".
009200     05      K-VERB-STOP         PIC X(10) VALUE "stop".
009300     05      K-VERB-DESCRIBE     PIC X(10) VALUE "describe".
009400     05      K-VERB-SIZE         PIC X(10) VALUE "size".
009500     05      K-VERB-DELETE       PIC X(10) VALUE "delete".
009600     05      K-VERB-RENAME       PIC X(10) VALUE "rename".
009700     05      K-VERB-SUMMARY      PIC X(10) VALUE "summary".
009800     05      K-MODE-ERR          PIC X(03) VALUE "ERR".
009900     05      K-MODE-RPT          PIC X(03) VALUE "RPT".
010000     05      K-MSG-DOPPELSTART   PIC X(23)
010100                 VALUE "Task already started: ".
010200     05      K-MSG-KEIN-OFFEN    PIC X(27)
010300                 VALUE "No open interval to stop: ".
010400     05      K-MSG-UNGUELT-SIZE  PIC X(20)
010500                 VALUE "Invalid size code:  ".
010600     05      K-MSG-NICHT-DA      PIC X(17)
010700                 VALUE "Task not found: ".
010800     05      K-GROESSE-S         PIC X(02) VALUE "S ".
010900     05      K-GROESSE-M         PIC X(02) VALUE "M ".
011000     05      K-GROESSE-L         PIC X(02) VALUE "L ".
011100     05      K-GROESSE-XL        PIC X(02) VALUE "XL".
011150     05      FILLER              PIC X(01) VALUE SPACES.
011225
011300*--------------------------------------------------------------*
011400* Bedingungsfelder: Praefix SW                                  *
011500*--------------------------------------------------------------*
011600 01          SCHALTER.
011700     05      SW-GEFUNDEN         PIC X(01) VALUE "N".
011800         88  TASK-GEFUNDEN                 VALUE "Y".
011900         88  TASK-NICHT-GEFUNDEN           VALUE "N".
011950     05      SW-TRIMM            PIC X(01) VALUE "N".
011960         88  TRIMM-FERTIG                  VALUE "Y".
011970         88  TRIMM-NICHT-FERTIG            VALUE "N".
012000     05      FILLER              PIC X(01) VALUE SPACES.
012100
012200*--------------------------------------------------------------*
012300* Bestandstabelle - wird von TSKPAR0M aus TASKLOG aufgebaut      *
012400*--------------------------------------------------------------*
012500     COPY TSKTTAB.
012600
012700*--------------------------------------------------------------*
012800* Uebergabebereich fuer den Aufruf des Logschreibers             *
012900*--------------------------------------------------------------*
013000     COPY TSKTAPP.
013100
013200*--------------------------------------------------------------*
013300* Uebergabebereich fuer den Aufruf des Berichtsschreibers        *
013400*--------------------------------------------------------------*
013500     COPY TSKTMSG.
013600
013700*--------------------------------------------------------------*
013800* Alternativsicht Kommandowort fuer die DISPLAY-Diagnose bei     *
013900* ANZEIGE-VERSION (Schalter 15).                                 *
014000*--------------------------------------------------------------*
014100 01          D-VERB-ANZEIGE-TEILE REDEFINES DISPLAY-FELDER.
014200     05      D-VERB-B1           PIC X(01).
014300     05      FILLER              PIC X(09).
014400
014500*--------------------------------------------------------------*
014600* Alternativsicht C4-POS fuer Byte-Ausgabe im Traceprotokoll     *
014700*--------------------------------------------------------------*
014800 01          C4-POS-X REDEFINES COMP-FELDER.
014900     05      FILLER              PIC X(02).
015000     05      C4-POS-B            PIC X(02).
015100     05      FILLER              PIC X(02).
015200
015300 LINKAGE SECTION.
015400     COPY TSKTCAL.
015500
015600 PROCEDURE DIVISION USING LINK-REPOSITORY.
015700
015800******************************************************************
015900* Steuerungs-Section
016000******************************************************************
016100 A100-STEUERUNG SECTION.
016200 A100-00.
016300     MOVE LR-VERB TO D-VERB-ANZEIGE
016400**  ---> bei gesetztem Schalter 15 zusaetzlich Kommando anzeigen
016500     IF  SHOW-VERSION
016600         DISPLAY K-MODUL " KOMMANDO: " D-VERB-ANZEIGE
016700     END-IF
016800
016900     PERFORM B000-VORLAUF
017000     PERFORM B100-VERARBEITUNG
017050     IF  SHOW-VERSION
017060         DISPLAY K-MODUL " LOGSAETZE GESCHRIEBEN: " C4-TRACE-ZAEHLER
017070     END-IF
017100     GOBACK
017200     .
017300 A100-99.
017400     EXIT.
017500
017600******************************************************************
017700* Vorlauf: Bestand ueber TSKPAR0M aus TASKLOG aufbauen
017800******************************************************************
017900 B000-VORLAUF SECTION.
018000 B000-00.
018100     MOVE ZERO TO TSK-ANZAHL
018200     CALL "TSKPAR0M" USING TSK-TABELLE
018300     .
018400 B000-99.
018500     EXIT.
018600
018700******************************************************************
018800* Verarbeitung: Kommando auf die zustaendige Pruefung verteilen
018900******************************************************************
019000 B100-VERARBEITUNG SECTION.
019100 B100-00.
019200     EVALUATE TRUE
019300         WHEN LR-VERB = K-VERB-START
019400             PERFORM C210-PRUEFE-START
019500         WHEN LR-VERB = K-VERB-STOP
019600             PERFORM C220-PRUEFE-STOP
019700         WHEN LR-VERB = K-VERB-DESCRIBE
019800             PERFORM C230-PRUEFE-DESCRIBE
019900         WHEN LR-VERB = K-VERB-SIZE
020000             PERFORM C240-PRUEFE-SIZE
020100         WHEN LR-VERB = K-VERB-DELETE
020200             PERFORM C250-PRUEFE-DELETE
020300         WHEN LR-VERB = K-VERB-RENAME
020400             PERFORM C260-PRUEFE-RENAME
020500         WHEN LR-VERB = K-VERB-SUMMARY
020600             PERFORM C270-PRUEFE-SUMMARY
020700         WHEN OTHER
020800             CONTINUE
020900     END-EVALUATE
021000     .
021100 B100-99.
021200     EXIT.
021300
021400******************************************************************
021500* start: gueltig, wenn Task unbekannt, geloescht oder das letzte
021600* Intervall geschlossen ist.
021700******************************************************************
021800 C210-PRUEFE-START SECTION.
021900 C210-00.
022000     PERFORM B200-SUCHE-TASK
022100     IF  TASK-GEFUNDEN
022200         IF  TSK-IS-DELETED(TSK-IX) OR TSK-IS-CLOSED(TSK-IX)
022300             PERFORM D200-LOGSATZ-START
022400         ELSE
022500             MOVE SPACES TO LR-MSGZEILE
022600             STRING K-MSG-DOPPELSTART DELIMITED BY SIZE
022700                    LR-ARG1           DELIMITED BY SIZE
022800                    INTO LR-MSGZEILE
022900             PERFORM D900-FEHLERZEILE
023000         END-IF
023100     ELSE
023200         PERFORM D200-LOGSATZ-START
023300     END-IF
023400     .
023500 C210-99.
023600     EXIT.
023700
023800 D200-LOGSATZ-START SECTION.
023900 D200-00.
024000     MOVE LR-ARG1       TO LL-TASK-NAME
024100     MOVE K-VERB-START  TO LL-COMMAND
024200     MOVE SPACES        TO LL-INFO
024300     PERFORM D800-SCHREIBE-LOGSATZ
024400     .
024500 D200-99.
024600     EXIT.
024700
024800******************************************************************
024900* stop: gueltig, wenn Task bekannt, aktiv und ein Intervall offen
025000* ist.
025100******************************************************************
025200 C220-PRUEFE-STOP SECTION.
025300 C220-00.
025400     PERFORM B200-SUCHE-TASK
025500     IF  TASK-GEFUNDEN
025600         IF  TSK-IS-OPEN(TSK-IX) AND TSK-IS-ACTIVE(TSK-IX)
025700             MOVE LR-ARG1      TO LL-TASK-NAME
025800             MOVE K-VERB-STOP  TO LL-COMMAND
025900             MOVE SPACES       TO LL-INFO
026000             PERFORM D800-SCHREIBE-LOGSATZ
026100         ELSE
026200             PERFORM D250-FEHLER-KEIN-OFFEN
026300         END-IF
026400     ELSE
026500         PERFORM D250-FEHLER-KEIN-OFFEN
026600     END-IF
026700     .
026800 C220-99.
026900     EXIT.
027000
027100 D250-FEHLER-KEIN-OFFEN SECTION.
027200 D250-00.
027300     MOVE SPACES TO LR-MSGZEILE
027400     STRING K-MSG-KEIN-OFFEN DELIMITED BY SIZE
027500            LR-ARG1          DELIMITED BY SIZE
027600            INTO LR-MSGZEILE
027700     PERFORM D900-FEHLERZEILE
027800     .
027900 D250-99.
028000     EXIT.
028100
028200******************************************************************
028300* describe: immer gueltig; LL-INFO = Beschreibung, bei Bedarf mit
028400* ",<SIZE>"-Anhang (LR-ARG3 gefuellt).  Ein zuvor geloeschter Task
028500* wird - wie bei start - implizit wieder als Neuanlage behandelt,
028600* dies geschieht bereits beim naechsten Lauf in TSKPAR0M.
028700******************************************************************
028800 C230-PRUEFE-DESCRIBE SECTION.
028900 C230-00.
029000     PERFORM E200-TRIMME-BESCHREIBUNG
029100     MOVE LR-ARG1         TO LL-TASK-NAME
029200     MOVE K-VERB-DESCRIBE TO LL-COMMAND
029300     IF  LR-ARG3 = SPACES
029400         MOVE LR-ARG2     TO LL-INFO
029500     ELSE
029600         IF  C4-POS = ZERO
029700             MOVE LR-ARG3 TO LL-INFO
029800         ELSE
029900             STRING LR-ARG2(1:C4-POS) DELIMITED BY SIZE
030000                    ","                DELIMITED BY SIZE
030100                    LR-ARG3            DELIMITED BY SIZE
030200                    INTO LL-INFO
030300         END-IF
030400     END-IF
030500     PERFORM D800-SCHREIBE-LOGSATZ
030600     .
030700 C230-99.
030800     EXIT.
030900
031000******************************************************************
031100* Beschreibungstext (LR-ARG2) auf die Laenge ohne Endeleerzeichen
031200* zurechtstutzen, um beim Anhaengen der Groesse keine eingebetteten
031300* Blanks vor dem Komma zu erhalten.
031400******************************************************************
031500 E200-TRIMME-BESCHREIBUNG SECTION.
031600 E200-00.
031700     MOVE 40 TO C4-POS
031750     SET TRIMM-NICHT-FERTIG TO TRUE
031800     PERFORM E210-SUCHE-ENDE UNTIL TRIMM-FERTIG
032000     .
032100 E200-99.
032200     EXIT.
032300
032400 E210-SUCHE-ENDE SECTION.
032500 E210-00.
032550     IF  C4-POS = ZERO
032560         SET TRIMM-FERTIG TO TRUE
032570     ELSE
032580         IF  LR-ARG2(C4-POS:1) NOT = SPACE
032590             SET TRIMM-FERTIG TO TRUE
032600         ELSE
032610             SUBTRACT 1 FROM C4-POS
032620         END-IF
032630     END-IF
032700     .
032800 E210-99.
032900     EXIT.
033000
033100******************************************************************
033200* size: gueltig nur mit einem der Codes S/M/L/XL.
033300******************************************************************
033400 C240-PRUEFE-SIZE SECTION.
033500 C240-00.
033600     IF  LR-ARG2(1:2) = K-GROESSE-S OR K-GROESSE-M
033700                      OR K-GROESSE-L OR K-GROESSE-XL
033800         MOVE LR-ARG1      TO LL-TASK-NAME
033900         MOVE K-VERB-SIZE  TO LL-COMMAND
034000         MOVE LR-ARG2(1:2) TO LL-INFO
034100         PERFORM D800-SCHREIBE-LOGSATZ
034200     ELSE
034300         MOVE SPACES TO LR-MSGZEILE
034400         STRING K-MSG-UNGUELT-SIZE DELIMITED BY SIZE
034500                LR-ARG2(1:2)       DELIMITED BY SIZE
034600                INTO LR-MSGZEILE
034700         PERFORM D900-FEHLERZEILE
034800     END-IF
034900     .
035000 C240-99.
035100     EXIT.
035200
035300******************************************************************
035400* delete: immer gueltig - markiert den Task als geloescht.
035500******************************************************************
035600 C250-PRUEFE-DELETE SECTION.
035700 C250-00.
035800     MOVE LR-ARG1       TO LL-TASK-NAME
035900     MOVE K-VERB-DELETE TO LL-COMMAND
036000     MOVE SPACES        TO LL-INFO
036100     PERFORM D800-SCHREIBE-LOGSATZ
036200     .
036300 C250-99.
036400     EXIT.
036500
036600******************************************************************
036700* rename: gueltig, wenn der alte Taskname im Bestand vorhanden ist
036800* (unabhaengig vom Loeschkennzeichen).  LOG-TASK-NAME bleibt der
036900* alte Name, LOG-INFO traegt den neuen Namen.
037000******************************************************************
037100 C260-PRUEFE-RENAME SECTION.
037200 C260-00.
037300     PERFORM B200-SUCHE-TASK
037400     IF  TASK-GEFUNDEN
037500         MOVE LR-ARG1       TO LL-TASK-NAME
037600         MOVE K-VERB-RENAME TO LL-COMMAND
037700         MOVE LR-ARG2       TO LL-INFO
037800         PERFORM D800-SCHREIBE-LOGSATZ
037900     ELSE
038000         MOVE SPACES TO LR-MSGZEILE
038100         STRING K-MSG-NICHT-DA DELIMITED BY SIZE
038200                LR-ARG1        DELIMITED BY SIZE
038300                INTO LR-MSGZEILE
038400         PERFORM D900-FEHLERZEILE
038500     END-IF
038600     .
038700 C260-99.
038800     EXIT.
038900
039000******************************************************************
039100* summary: keine Bestandspruefung - Selektion und Druck erfolgen
039200* vollstaendig in TSKRPT0M (Modus RPT).
039300******************************************************************
039400 C270-PRUEFE-SUMMARY SECTION.
039500 C270-00.
039600     MOVE K-MODE-RPT TO LR-MODE
039700     MOVE LR-ARG1    TO LR-FILTER
039800     CALL "TSKRPT0M" USING LINK-REPORT TSK-TABELLE
039900     .
040000 C270-99.
040100     EXIT.
040200
040300******************************************************************
040400* Task anhand des Namens (LR-ARG1) in der Bestandstabelle suchen
040500******************************************************************
040600 B200-SUCHE-TASK SECTION.
040700 B200-00.
040800     SET TASK-NICHT-GEFUNDEN TO TRUE
040900     IF  TSK-ANZAHL > ZERO
041000         SET TSK-IX TO 1
041100         SEARCH TSK-EINTRAG
041200             AT END
041300                 CONTINUE
041400             WHEN TSK-NAME(TSK-IX) = LR-ARG1
041500                 SET TASK-GEFUNDEN TO TRUE
041600         END-SEARCH
041700     END-IF
041800     .
041900 B200-99.
042000     EXIT.
042100
042200******************************************************************
042300* Neuen Logsatz ueber TSKLOG0M anhaengen (LL-Felder muessen vorher
042400* gefuellt sein).
042500******************************************************************
042600 D800-SCHREIBE-LOGSATZ SECTION.
042700 D800-00.
042800     CALL "TSKLOG0M" USING LINK-LOGSCHREIBER
042850     ADD 1 TO C4-TRACE-ZAEHLER
042900     .
043000 D800-99.
043100     EXIT.
043200
043300******************************************************************
043400* Fehler-/Ablehnungszeile ueber TSKRPT0M ausgeben - es wird KEIN
043500* Logsatz geschrieben, wenn diese Section erreicht wird.
043600******************************************************************
043700 D900-FEHLERZEILE SECTION.
043800 D900-00.
043900     MOVE K-MODE-ERR TO LR-MODE
044000     MOVE SPACES     TO LR-FILTER
044100     CALL "TSKRPT0M" USING LINK-REPORT TSK-TABELLE
044200     .
044300 D900-99.
044400     EXIT.
