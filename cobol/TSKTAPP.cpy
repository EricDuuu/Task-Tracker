000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTAPP                                    *
000300* Kurzbeschreibung:: Uebergabebereich TSKREP0M -> TSKLOG0M      *
000400* Benutzt von     :: TSKREP0M, TSKLOG0M                        *
000500*--------------------------------------------------------------*
000600* Aenderungen                                                  *
000700*-------|----------|-----|---------------------------------------*
000800*A.00.00|1991-04-08| rw  | Neuerstellung                         *
000900*-------|----------|-----|---------------------------------------*
001000 01  LINK-LOGSCHREIBER.
001100     05  LL-TASK-NAME        PIC X(20).
001200     05  LL-COMMAND          PIC X(08).
001300     05  LL-INFO             PIC X(60).
001400     05  FILLER              PIC X(02).
