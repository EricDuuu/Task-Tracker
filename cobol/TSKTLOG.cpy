000100*--------------------------------------------------------------*
000200* Copybook       :: TSKTLOG                                    *
000300* Kurzbeschreibung:: Satzbild Transaktionslog TASKLOG           *
000400* Benutzt von     :: TSKPAR0M, TSKLOG0M                        *
000500*--------------------------------------------------------------*
000600* Aenderungen                                                  *
000700*----------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                             *
000900*-------|----------|-----|---------------------------------------*
001000*A.00.00|1991-04-08| kl  | Neuerstellung                         *
001100*A.00.01|1994-11-02| rw  | LOG-INFO auf 60 Stellen erweitert     *
001200*A.00.02|1998-11-19| kl  | Jahr-2000-Umstellung LOG-TIMESTAMP    *
001300*        |          |     | von 9(06) auf X(20) ISO-Format       *
001350*A.00.03|2003-06-11| kl  | LOG-COMMAND aufgeteilt in 8+2 Reserve *
001400*-------|----------|-----|---------------------------------------*
001500*                                                                *
001600* Ein Satz je Aktion (start/stop/describe/size/delete/rename).   *
001700* Der Log wird nie geaendert oder geloescht - nur angehaengt.    *
001800* Der Bestand jedes Task wird bei jedem Lauf durch erneutes      *
001900* Lesen des kompletten Logs rekonstruiert (siehe TSKPAR0M).      *
002000*--------------------------------------------------------------*
002100 01  TASKLOG-SATZ.
002200     05  LOG-TIMESTAMP           PIC X(20).
002300*        ---> ISO-8601 UTC, Format JJJJ-MM-TTThh:mm:ssZ
002400     05  LOG-TASK-NAME           PIC X(20).
002500     05  LOG-KOMMANDO-BEREICH.
002600         10  LOG-COMMAND         PIC X(08).
002700*            ---> start / stop / describe / size / delete / rename
002800         10  FILLER              PIC X(02).
002900*            ---> A.00.03 kl 2003-06-11 Reserve fuer laengere
003000*                 Kommandowoerter, bisher unbenutzt
003100     05  LOG-INFO                PIC X(60).
003200*        ---> Beschreibung [,SIZE] / SIZE-Code / neuer Taskname
