000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?LINES 66
001000?CHECK 3
001100
001200 IDENTIFICATION DIVISION.
001300
001400 PROGRAM-ID.       TSKRPT0M.
001500 AUTHOR.           K. LEHNER.
001600 INSTALLATION.     ANWENDUNGSENTWICKLUNG ZEITERFASSUNG.
001700 DATE-WRITTEN.     1991-04-15.
001800 DATE-COMPILED.
001900 SECURITY.         NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
002000
002100*****************************************************************
002200* Letzte Aenderung :: 2003-06-20
002300* Letzte Version   :: A.00.05
002400* Kurzbeschreibung :: Berichtsschreiber TASKRPT (Modus ERR/RPT)
002500* Auftrag          :: TASKZEIT-1
002600
002700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002900*----------------------------------------------------------------*
003000* Vers. | Datum    | von | Kommentar                             *
003100*-------|----------|-----|---------------------------------------*
003200*A.00.00|1991-04-15| kl  | Neuerstellung - Ueberschrift/Detail/   *
003300*        |          |     | Summenzeile fuer Zeitkonten-Bericht    *
003400*A.00.01|1994-11-02| rw  | OPEN EXTEND legt TASKRPT bei Bedarf an *
003500*        |          |     | (Anfrage FACHB-114)                    *
003600*A.00.02|1996-02-27| rw  | Selektion nach Groesse/Taskname         *
003700*        |          |     | ergaenzt (delete/rename)                *
003800*A.00.03|1998-11-24| kl  | Stundenanteil auf 5 Stellen erweitert;  *
003900*        |          |     | Jahr-2000: Zeitkonten koennen ueber     *
004000*        |          |     | mehrere Jahre laufen                    *
004100*A.00.04|2003-06-11| kl  | Modus ERR fuer Einzelzeilen (Usage-/     *
004200*        |          |     | Fehlermeldungen) aus TSKDRV0M/TSKREP0M  *
004300*        |          |     | ergaenzt (Anfrage TASKZEIT-1)            *
004350*A.00.05|2003-06-20| kl  | Trace-Zaehler fuer geschriebene          *
004360*        |          |     | Detailzeilen ergaenzt (Diagnose Schalter*
004370*        |          |     | 15)                                      *
004400*----------------------------------------------------------------*
004500
004600* Programmbeschreibung
004700* --------------------
004800* TSKRPT0M schreibt auf TASKRPT.  Im Modus ERR wird genau eine
004900* fertige Text-Zeile (Usage- oder Fehlermeldung) unveraendert
005000* ausgegeben.  Im Modus RPT wird aus der Task-Tabelle (von
005100* TSKPAR0M ueber TSKREP0M aufgebaut) der Zeitkonten-Bericht
005200* erzeugt: Ueberschrift, Spaltenkoepfe, eine Detailzeile je
005300* selektiertem Task und eine Summenzeile mit Gesamtzeit und
005400* Anzahl gemeldeter Tasks.
005500
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT RPT-FILE   ASSIGN TO TASKRPT
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS  WS-RPTFILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007350
007400 FD  RPT-FILE
007500     RECORDING MODE IS F
007600     RECORD CONTAINS 132 CHARACTERS.
007700     COPY TSKTRPT.
007800
007900 WORKING-STORAGE SECTION.
007950*--------------------------------------------------------------*
007960* Laufender Zaehler geschriebener Detailzeilen (Diagnose        *
007970* Schalter 15 / ANZEIGE-VERSION) - eigenstaendiges 77-Datenfeld,*
007980* nicht Bestandteil einer 01-Gruppe.                            *
007990*--------------------------------------------------------------*
007995 77          C4-TRACE-ZAEHLER    PIC S9(04) COMP VALUE ZERO.
008000*--------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                 *
008200*--------------------------------------------------------------*
008300 01          COMP-FELDER.
008700     05      C9-STD              PIC S9(09) COMP.
008800     05      C4-REST-SEK         PIC S9(04) COMP.
008850     05      C4-MIN              PIC S9(04) COMP.
008860     05      C4-SEK              PIC S9(04) COMP.
008900     05      C9-GESAMT-SEK       PIC S9(09) COMP VALUE ZERO.
009000     05      C4-TASK-ZAEHLER     PIC S9(04) COMP VALUE ZERO.
009100     05      FILLER              PIC X(01) VALUE SPACES.
009200
009300*--------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K                      *
009500*--------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08) VALUE "TSKRPT0M".
009800     05      K-MODE-ERR          PIC X(03) VALUE "ERR".
009900     05      K-MODE-RPT          PIC X(03) VALUE "RPT".
010000     05      K-HEADING           PIC X(20)
010100                 VALUE "TASK SUMMARY REPORT ".
010200     05      K-RUN-LABEL         PIC X(10) VALUE "RUN DATE: ".
010300     05      K-COLHDG1           PIC X(20) VALUE "TASK NAME".
010400     05      K-COLHDG2           PIC X(04) VALUE "SIZE".
010500     05      K-COLHDG3           PIC X(11) VALUE "DESCRIPTION".
010600     05      K-COLHDG4           PIC X(10) VALUE "TIME SPENT".
010700     05      K-TOTAL-LABEL       PIC X(10) VALUE "TOTAL TIME".
010800     05      K-COUNT-LABEL       PIC X(13) VALUE " TASKS LISTED".
010850     05      FILLER              PIC X(01) VALUE SPACES.
010875
010900*--------------------------------------------------------------*
010950* Display-Felder: Praefix D                                    *
010960*--------------------------------------------------------------*
010970 01          DISPLAY-FELDER.
010980     05      D-TASK-ZAEHLER      PIC ZZZ9.
010985     05      FILLER              PIC X(01) VALUE SPACES.
010992
011000*--------------------------------------------------------------*
011100* Bedingungsfelder: Praefix SW/PRG                              *
011200*--------------------------------------------------------------*
011300 01          SCHALTER.
011400     05      WS-RPTFILE-STATUS   PIC X(02) VALUE SPACES.
011500         88  FILE-OK                         VALUE "00".
011600         88  FILE-NICHT-VORHANDEN             VALUE "35".
011700         88  FILE-NOK                         VALUE "01" THRU "99".
011750     05      SW-AUSWAHL          PIC X(01) VALUE "N".
011760         88  TASK-IN-AUSWAHL                  VALUE "Y".
011770         88  TASK-NICHT-IN-AUSWAHL            VALUE "N".
011800     05      FILLER              PIC X(01) VALUE SPACES.
011900
012000*--------------------------------------------------------------*
012100* Betriebsmitteluhr fuer die Laufdatum-Zeile - Praefix U        *
012200*--------------------------------------------------------------*
012300 01          U-DATUM             PIC 9(08).
012400 01          U-DATUM-TEILE REDEFINES U-DATUM.
012500     05      U-JJJJ              PIC 9(04).
012600     05      U-MM                PIC 9(02).
012700     05      U-DD                PIC 9(02).
012800 01          U-DATUM-EDIT        PIC X(10).
012900 01          U-DATUM-EDIT-TEILE REDEFINES U-DATUM-EDIT.
013000     05      UE-JJJJ             PIC 9(04).
013100     05      FILLER              PIC X(01) VALUE "-".
013200     05      UE-MM               PIC 99.
013300     05      FILLER              PIC X(01) VALUE "-".
013400     05      UE-DD               PIC 99.
013500
013600 LINKAGE SECTION.
013700     COPY TSKTMSG.
013800     COPY TSKTTAB.
013900
014000 PROCEDURE DIVISION USING LINK-REPORT TSK-TABELLE.
014100
014200******************************************************************
014300* Steuerungs-Section
014400******************************************************************
014500 A100-STEUERUNG SECTION.
014600 A100-00.
014700     PERFORM B000-VORLAUF
014800     PERFORM B100-VERARBEITUNG
014900     PERFORM B090-ENDE
015000     GOBACK
015100     .
015200 A100-99.
015300     EXIT.
015400
015500******************************************************************
015600* Vorlauf: TASKRPT anhaengend oeffnen (bei Bedarf neu anlegen)
015700******************************************************************
015800 B000-VORLAUF SECTION.
015900 B000-00.
016000     OPEN EXTEND RPT-FILE
016100     IF  FILE-NICHT-VORHANDEN
016200         OPEN OUTPUT RPT-FILE
016300     END-IF
016400     .
016500 B000-99.
016600     EXIT.
016700
016800******************************************************************
016900* Verarbeitung: je nach Modus Einzelzeile oder Bericht schreiben
017000******************************************************************
017100 B100-VERARBEITUNG SECTION.
017200 B100-00.
017300     EVALUATE TRUE
017400         WHEN LR-MODE = K-MODE-ERR
017500             PERFORM C100-EINZELZEILE
017600         WHEN LR-MODE = K-MODE-RPT
017700             PERFORM C500-ZEITKONTEN-BERICHT
017800         WHEN OTHER
017900             CONTINUE
018000     END-EVALUATE
018100     .
018200 B100-99.
018300     EXIT.
018400
018500******************************************************************
018600* Ende: TASKRPT schliessen
018700******************************************************************
018800 B090-ENDE SECTION.
018900 B090-00.
019000     CLOSE RPT-FILE
019050     IF  SHOW-VERSION
019060         DISPLAY K-MODUL " DETAILZEILEN GESCHRIEBEN: "
019070                 C4-TRACE-ZAEHLER
019080     END-IF
019100     .
019200 B090-99.
019300     EXIT.
019400
019500******************************************************************
019600* Modus ERR: fertige Text-Zeile unveraendert ausgeben
019700******************************************************************
019800 C100-EINZELZEILE SECTION.
019900 C100-00.
020000     MOVE SPACES     TO TASKRPT-ZEILE
020100     MOVE LR-MSGZEILE TO TASKRPT-ZEILE-TEXT
020200     WRITE TASKRPT-ZEILE
020300     .
020400 C100-99.
020500     EXIT.
020600
020700******************************************************************
020800* Modus RPT: Ueberschrift, Spaltenkoepfe, Detailzeilen, Summe
020900******************************************************************
021000 C500-ZEITKONTEN-BERICHT SECTION.
021100 C500-00.
021200     MOVE ZERO TO C9-GESAMT-SEK
021300     MOVE ZERO TO C4-TASK-ZAEHLER
021400     PERFORM D100-UEBERSCHRIFT
021500     PERFORM D200-SPALTENKOEPFE
021600     IF  TSK-ANZAHL > ZERO
021700         PERFORM D300-DETAILZEILEN
021800             VARYING TSK-IX FROM 1 BY 1
021900             UNTIL   TSK-IX > TSK-ANZAHL
022000     END-IF
022100     PERFORM D900-SUMMENZEILE
022200     .
022300 C500-99.
022400     EXIT.
022500
022600******************************************************************
022700* Ueberschriftzeile mit Laufdatum
022800******************************************************************
022900 D100-UEBERSCHRIFT SECTION.
023000 D100-00.
023100     ACCEPT U-DATUM FROM DATE YYYYMMDD
023200     MOVE U-JJJJ TO UE-JJJJ
023300     MOVE U-MM   TO UE-MM
023400     MOVE U-DD   TO UE-DD
023500     MOVE SPACES TO TASKRPT-ZEILE
023600     STRING K-HEADING    DELIMITED BY SIZE
023700            K-RUN-LABEL  DELIMITED BY SIZE
023800            U-DATUM-EDIT DELIMITED BY SIZE
023900            INTO TASKRPT-ZEILE-TEXT
024000     WRITE TASKRPT-ZEILE
024100     MOVE SPACES TO TASKRPT-ZEILE
024200     WRITE TASKRPT-ZEILE
024300     .
024400 D100-99.
024500     EXIT.
024600
024700******************************************************************
024800* Spaltenkoepfe gemaess Spaltenraster aus TSKTRPT
024900******************************************************************
025000 D200-SPALTENKOEPFE SECTION.
025100 D200-00.
025200     MOVE SPACES         TO TASKRPT-ZEILE
025300     MOVE K-COLHDG1      TO RPT-TASK-NAME
025350*    ---> "SIZE" ist laenger als die Datenspalte RPT-SIZE (2 Byte)
025360*    und belegt daher auch die anschliessenden Fuellspalten
025400     MOVE K-COLHDG2      TO TASKRPT-ZEILE-TEXT(22:4)
025500     MOVE K-COLHDG3      TO RPT-DESCRIPTION
025600     MOVE K-COLHDG4      TO RPT-TIME-HHMMSS
025700     WRITE TASKRPT-ZEILE
025800     .
025900 D200-99.
026000     EXIT.
026100
026200******************************************************************
026300* Eine Detailzeile je selektiertem Task (Selektion siehe LR-FILTER)
026400******************************************************************
026500 D300-DETAILZEILEN SECTION.
026600 D300-00.
026650     PERFORM E100-GEHOERT-ZUR-AUSWAHL
026700     IF  TSK-IS-ACTIVE(TSK-IX)
026800         AND TASK-IN-AUSWAHL
026900             MOVE SPACES              TO TASKRPT-ZEILE
027000             MOVE TSK-NAME(TSK-IX)    TO RPT-TASK-NAME
027100             MOVE TSK-SIZE(TSK-IX)    TO RPT-SIZE
027200             MOVE TSK-DESCRIPTION(TSK-IX)(1:40) TO RPT-DESCRIPTION
027300             MOVE TSK-TOTAL-SECONDS(TSK-IX) TO C9-STD
027400             PERFORM D400-ZEIT-FORMATIEREN
027500             ADD  TSK-TOTAL-SECONDS(TSK-IX) TO C9-GESAMT-SEK
027600             ADD  1                         TO C4-TASK-ZAEHLER
027700             WRITE TASKRPT-ZEILE
027750             ADD  1                         TO C4-TRACE-ZAEHLER
027800     END-IF
027900     .
028000 D300-99.
028100     EXIT.
028200
028300******************************************************************
028400* Sekunden in Stunden/Minuten/Sekunden zerlegen (bis 5 Stellen
028500* Stunden - laufende Zeitkonten koennen ueber ein Jahr laufen)
028600******************************************************************
028700 D400-ZEIT-FORMATIEREN SECTION.
028800 D400-00.
028900     DIVIDE C9-STD BY 3600 GIVING C9-STD
029000                            REMAINDER C4-REST-SEK
029100     MOVE C9-STD         TO RPT-TIME-H
029200     DIVIDE C4-REST-SEK BY 60 GIVING C4-MIN
029300                                REMAINDER C4-SEK
029400     MOVE C4-MIN          TO RPT-TIME-M
029500     MOVE C4-SEK          TO RPT-TIME-S
029600     .
029700 D400-99.
029800     EXIT.
029900
030000******************************************************************
030100* Summenzeile: Gesamtzeit ueber alle gemeldeten Tasks und Anzahl
030200******************************************************************
030300 D900-SUMMENZEILE SECTION.
030400 D900-00.
030500     MOVE SPACES         TO TASKRPT-ZEILE
030600     MOVE C9-GESAMT-SEK  TO C9-STD
030700     PERFORM D400-ZEIT-FORMATIEREN
030800     MOVE K-TOTAL-LABEL  TO RPT-TASK-NAME
030900     WRITE TASKRPT-ZEILE
031000     MOVE SPACES         TO TASKRPT-ZEILE
031100     MOVE C4-TASK-ZAEHLER TO D-TASK-ZAEHLER
031200     STRING D-TASK-ZAEHLER   DELIMITED BY SIZE
031300            K-COUNT-LABEL    DELIMITED BY SIZE
031400            INTO TASKRPT-ZEILE-TEXT
031500     WRITE TASKRPT-ZEILE
031600     .
031700 D900-99.
031800     EXIT.
031900
032000******************************************************************
032100* Selektionsfunktion: LR-FILTER leer -> alle aktiven Tasks;
032200* S/M/L/XL -> nur Tasks dieser Groesse; sonst -> genau dieser
032300* Taskname.
032400******************************************************************
032500 E100-GEHOERT-ZUR-AUSWAHL SECTION.
032600 E100-00.
032700     IF  LR-FILTER = SPACES
032800         SET TASK-IN-AUSWAHL TO TRUE
032900     ELSE
033000         IF  LR-FILTER = "S" OR "M" OR "L" OR "XL"
033100             IF  TSK-SIZE(TSK-IX) = LR-FILTER
033200                 SET TASK-IN-AUSWAHL TO TRUE
033300             ELSE
033400                 SET TASK-NICHT-IN-AUSWAHL TO TRUE
033500             END-IF
033600         ELSE
033700             IF  TSK-NAME(TSK-IX) = LR-FILTER
033800                 SET TASK-IN-AUSWAHL TO TRUE
033900             ELSE
034000                 SET TASK-NICHT-IN-AUSWAHL TO TRUE
034100             END-IF
034200         END-IF
034300     END-IF
034400     .
034500 E100-99.
034600     EXIT.
